000010*****************************************************************
000020* COPYLIB-ARTRNK
000030* RAW FILE-SECTION RECORD FOR THE RANKED-ARTICLE OUTPUT FILE.
000040* BUILT BY 9700-BUILD-RANKING-CSV-LINE AND WRITTEN BY
000050* 4220-WRITE-RANKED-RECORD.
000060*
000070* MAINTENENCE LOG
000080* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000090* --------- ------------  ---------------------------------------
000100* 03/14/88 R HUNSAKER      CREATED FOR ARTICLE RANKING JOB
000110* 03/21/06 D PELLETIER     Y2K FOLLOW-UP AUDIT - NO DATE FIELDS
000120*                          IN THIS RECORD, NO CHANGE MADE
000130*****************************************************************
000140*
000150 01  RANKING-RECORD-OUT.
000160     05  RRO-TEXT                     PIC X(185).
000170     05  FILLER                       PIC X(035).
