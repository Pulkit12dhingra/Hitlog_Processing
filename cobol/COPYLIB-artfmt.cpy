000010*****************************************************************
000020* COPYLIB-ARTFMT
000030* EDITED/FORMATTED FIELDS FOR BUILDING THE RANKING CSV ROWS AND
000040* THE OPERATOR CONSOLE LISTING.
000050*
000060* MAINTENENCE LOG
000070* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000080* --------- ------------  ---------------------------------------
000090* 03/14/88 R HUNSAKER      CREATED FOR ARTICLE RANKING JOB
000100* 04/22/90 R HUNSAKER      ADDED TOP-10 CONSOLE LISTING FIELDS
000110* 03/21/06 D PELLETIER     Y2K FOLLOW-UP AUDIT - NO DATE FIELDS
000120*                          IN THIS COPYBOOK, NO CHANGE MADE
000130*****************************************************************
000140*
000150*---------------------------------------------------------------*
000160* WORK AREA USED TO BUILD ONE CSV ROW OF THE RANKING FILE.
000170* WRE-TOTAL-EDIT SUPPRESSES LEADING ZEROS; WS-TOTAL-START IS
000180* THE OFFSET OF ITS FIRST SIGNIFICANT DIGIT, FOUND BY
000190* COUNTING LEADING SPACES.
000200*---------------------------------------------------------------*
000210 01  WS-RANK-EDIT-LINE.
000220     05  WRE-NAME                     PIC X(080).
000230     05  WRE-URL                      PIC X(090).
000240     05  WRE-TOTAL-EDIT               PIC Z(006)9.
000250     05  FILLER                       PIC X(001).
000260*
000270 01  WS-TOTAL-START                   PIC S9(04) COMP.
000280*---------------------------------------------------------------*
000290* CSV HEADER LITERALS.
000300*---------------------------------------------------------------*
000310 01  WS-HITLOG-HEADER-LIT             PIC X(040)
000320         VALUE 'page_name,page_url,user_id,timestamp'.
000330 01  WS-RANKING-HEADER-LIT            PIC X(030)
000340         VALUE 'page_name,page_url,total'.
000350*---------------------------------------------------------------*
000360* OPERATOR CONSOLE LINE - USED FOR BOTH THE SUMMARY MESSAGE AND
000370* THE TOP-10 CONVENIENCE LISTING.  NO COLUMNAR ALIGNMENT IS
000380* CONTRACTUALLY REQUIRED FOR THE LISTING.
000390*---------------------------------------------------------------*
000400 01  WS-CONSOLE-LINE                  PIC X(200).
000410*---------------------------------------------------------------*
000420* RUN TOTALS DISPLAYED BY THE DRIVER AT END OF JOB.
000430*---------------------------------------------------------------*
000440 01  WS-ROWS-WRITTEN                  PIC 9(007) COMP VALUE ZERO.
000450 01  WS-ROWS-WRITTEN-EDIT             PIC Z(006)9.
