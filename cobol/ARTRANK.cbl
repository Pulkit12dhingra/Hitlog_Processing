000010*****************************************************************
000020* PROGRAM NAME:    ARTRANK
000030* ORIGINAL AUTHOR: R HUNSAKER
000040*
000050* MAINTENENCE LOG
000060* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000070* --------- ------------  ---------------------------------------
000080* 03/14/88 R HUNSAKER      CREATED FOR ARTICLE RANKING JOB
000090* 04/22/90 R HUNSAKER      ADDED TOP-10 CONSOLE LISTING
000100* 06/02/90 R HUNSAKER      RAISED ARTICLE-TABLE TO 2000 ENTRIES
000110* 09/02/91 R HUNSAKER      ADDED HEADER-SKIP AND TIMESTAMP-SHAPE
000120*                          EDITS FOR BLANK AND MALFORMED LINES
000130* 11/18/93 K OYELARAN      ADDED UPSI-0 FULL-LISTING SWITCH
000140* 02/09/99 T MCAFEE        Y2K REVIEW - NO DATE FIELDS IN THIS
000150*                          PROGRAM, NO CHANGE REQUIRED
000160* 03/21/06 D PELLETIER     Y2K FOLLOW-UP AUDIT PER SHOP STANDING
000170*                          ORDER - CONFIRMED HITLOG AND RANKING
000180*                          LAYOUTS STILL CARRY NO TWO-DIGIT YEAR
000190*                          FIELDS, NO CHANGE MADE
000200*
000210*****************************************************************
000220 IDENTIFICATION DIVISION.
000230 PROGRAM-ID.     ARTRANK.
000240 AUTHOR.         R HUNSAKER.
000250 INSTALLATION.   COBOL DEVELOPMENT CENTER.
000260 DATE-WRITTEN.   03/14/88.
000270 DATE-COMPILED.  03/14/88.
000280 SECURITY.       NON-CONFIDENTIAL.
000290*****************************************************************
000300 ENVIRONMENT DIVISION.
000310*---------------------------------------------------------------*
000320 CONFIGURATION SECTION.
000330*---------------------------------------------------------------*
000340 SOURCE-COMPUTER. IBM-3081.
000350*---------------------------------------------------------------*
000360 OBJECT-COMPUTER. IBM-3081.
000370*---------------------------------------------------------------*
000380* UPSI-0 IS THE OPERATOR'S FULL-LISTING SWITCH.  OFF (0) SHOWS
000390* ONLY THE TOP 10 ARTICLES ON THE CONSOLE; ON (1) LISTS EVERY
000400* RANKED ARTICLE WRITTEN TO THE OUTPUT FILE.
000410*---------------------------------------------------------------*
000420 SPECIAL-NAMES.
000430     UPSI-0 ON  FULL-LISTING-REQUESTED
000440            OFF FULL-LISTING-NOT-REQUESTED.
000450*---------------------------------------------------------------*
000460 INPUT-OUTPUT SECTION.
000470*---------------------------------------------------------------*
000480 FILE-CONTROL.
000490     SELECT HITLOG-FILE ASSIGN TO HITLOG
000500       ORGANIZATION IS SEQUENTIAL
000510       FILE STATUS  IS HITLOG-STATUS.
000520*
000530     SELECT RANKING-FILE ASSIGN TO RANKOUT
000540       ORGANIZATION IS SEQUENTIAL
000550       FILE STATUS  IS RANKING-STATUS.
000560*
000570     SELECT SORT-FILE ASSIGN TO SORTWK1.
000580*
000590     SELECT RANK-FILE ASSIGN TO SORTWK2.
000600*****************************************************************
000610 DATA DIVISION.
000620*---------------------------------------------------------------*
000630 FILE SECTION.
000640*---------------------------------------------------------------*
000650 FD  HITLOG-FILE
000660     RECORDING MODE IS F
000670     LABEL RECORDS ARE STANDARD.
000680     COPY ARTHTL.
000690*---------------------------------------------------------------*
000700 FD  RANKING-FILE
000710     RECORDING MODE IS F
000720     LABEL RECORDS ARE STANDARD.
000730     COPY ARTRNK.
000740*---------------------------------------------------------------*
000750* SR-SEQ-NO IS NOT A BUSINESS FIELD - IT IS THE ORIGINAL-ORDER
000760* TIEBREAKER THAT MAKES THE SORT BELOW STABLE (R4).  WITHOUT IT
000770* THE SORT VERB'S TREATMENT OF EQUAL KEYS IS NOT GUARANTEED BY
000780* THE COMPILER, AND THE SOURCE DATA DELIBERATELY CARRIES
000790* SAME-USER SAME-SECOND TIES.
000800*---------------------------------------------------------------*
000810 SD  SORT-FILE.
000820 01  SORT-RECORD.
000830     05  SR-USER-ID               PIC X(010).
000840     05  SR-TIMESTAMP             PIC X(019).
000850     05  SR-SEQ-NO                PIC 9(007) COMP.
000860     05  SR-PAGE-NAME             PIC X(080).
000870     05  SR-PAGE-URL              PIC X(090).
000880     05  FILLER                   PIC X(005).
000890*---------------------------------------------------------------*
000900* SECOND SORT - THE RANKED OUTPUT ORDER (R12).  RK-URL IS CARRIED
000910* AS THE ASCENDING TIEBREAKER BEHIND THE DESCENDING TOTAL.
000920*---------------------------------------------------------------*
000930 SD  RANK-FILE.
000940 01  RANK-RECORD.
000950     05  RK-TOTAL                 PIC 9(007) COMP.
000960     05  RK-URL                   PIC X(090).
000970     05  RK-NAME                  PIC X(080).
000980     05  FILLER                   PIC X(005).
000990*---------------------------------------------------------------*
001000 WORKING-STORAGE SECTION.
001010*---------------------------------------------------------------*
001020 77  WS-SEQ-COUNTER               PIC 9(007) COMP VALUE ZERO.
001030*---------------------------------------------------------------*
001040     COPY ARTFLD.
001050*---------------------------------------------------------------*
001060     COPY ARTWRK.
001070*---------------------------------------------------------------*
001080     COPY ARTFMT.
001090*---------------------------------------------------------------*
001100 01  WS-SWITCHES-SUBSCRIPTS-MISC.
001110     05  HITLOG-EOF-SW            PIC X(01) VALUE 'N'.
001120         88  HITLOG-EOF                     VALUE 'Y'.
001130     05  SORT-EOF-SW              PIC X(01) VALUE 'N'.
001140         88  SORT-EOF                       VALUE 'Y'.
001150     05  RANK-EOF-SW              PIC X(01) VALUE 'N'.
001160         88  RANK-EOF                       VALUE 'Y'.
001170     05  VALID-RECORD-SW          PIC X(01) VALUE 'Y'.
001180         88  VALID-RECORD                   VALUE 'Y'.
001190     05  FIRST-RECORD-SW          PIC X(01) VALUE 'Y'.
001200         88  FIRST-RECORD                   VALUE 'Y'.
001210     05  ARTICLE-URL-SW           PIC X(01) VALUE 'N'.
001220         88  ARTICLE-URL                    VALUE 'Y'.
001230     05  REGISTER-URL-SW          PIC X(01) VALUE 'N'.
001240         88  REGISTER-URL                   VALUE 'Y'.
001250     05  ENTRY-FOUND-SW           PIC X(01) VALUE 'N'.
001260         88  ENTRY-FOUND                    VALUE 'Y'.
001270     05  HITLOG-STATUS            PIC X(02) VALUE '00'.
001280     05  RANKING-STATUS           PIC X(02) VALUE '00'.
001290     05  WS-PREV-USER-ID          PIC X(010) VALUE SPACE.
001300     05  WS-ARTICLE-INDEX         PIC S9(04) COMP VALUE ZERO.
001310     05  WS-CONSOLE-COUNT         PIC 9(02) COMP VALUE ZERO.
001320     05  FILLER                   PIC X(01) VALUE SPACE.
001330*---------------------------------------------------------------*
001340* MANUAL TRIM WORK AREAS.  NO INTRINSIC FUNCTION IS USED ANYWHERE
001350* IN THIS PROGRAM; TRIMMING IS DONE BY COUNTING SPACES AND
001360* REFERENCE-MODIFYING THROUGH WS-TRIM-BUFFER, WHICH ALSO AVOIDS
001370* THE UNDEFINED OVERLAPPING-MOVE THAT A MOVE-ONTO-ITSELF TRIM
001380* WOULD RISK.
001390*---------------------------------------------------------------*
001400 01  WS-TRIM-WORK-AREAS.
001410     05  WS-LEAD-COUNT            PIC S9(04) COMP VALUE ZERO.
001420     05  WS-SCAN-LEN              PIC S9(04) COMP VALUE ZERO.
001430     05  WS-NAME-LEN              PIC S9(04) COMP VALUE ZERO.
001440     05  WS-URL-LEN               PIC S9(04) COMP VALUE ZERO.
001450     05  WS-TRIM-BUFFER           PIC X(090) VALUE SPACE.
001460     05  FILLER                   PIC X(01) VALUE SPACE.
001470*
001480 PROCEDURE DIVISION.
001490*---------------------------------------------------------------*
001500 0000-MAIN-PROCESSING.
001510*---------------------------------------------------------------*
001520     PERFORM 1000-OPEN-FILES-INITIALIZE.
001530     SORT SORT-FILE
001540         ON ASCENDING KEY SR-USER-ID
001550                          SR-TIMESTAMP
001560                          SR-SEQ-NO
001570         INPUT PROCEDURE IS 2000-NORMALIZE-HITLOG
001580         OUTPUT PROCEDURE IS 3000-ACCUMULATE-INFLUENCE.
001590     PERFORM 4000-WRITE-RANKING.
001600     PERFORM 5000-DISPLAY-RUN-SUMMARY.
001610     PERFORM 9900-CLOSE-FILES.
001620     GOBACK.
001630*---------------------------------------------------------------*
001640 1000-OPEN-FILES-INITIALIZE.
001650*---------------------------------------------------------------*
001660     OPEN INPUT  HITLOG-FILE.
001670     OPEN OUTPUT RANKING-FILE.
001680*---------------------------------------------------------------*
001690* INPUT PROCEDURE - HITLOG-NORMALIZE
001700* R1 TRIM, R2 DROP BLANK/BAD, R3 FILTER, R4 STABILITY TAG.
001710*---------------------------------------------------------------*
001720 2000-NORMALIZE-HITLOG SECTION.
001730*---------------------------------------------------------------*
001740     PERFORM 2010-READ-HITLOG.
001750     PERFORM 2020-EDIT-HITLOG-RECORD
001760         UNTIL HITLOG-EOF.
001770 2000-DUMMY     SECTION.
001780*---------------------------------------------------------------*
001790 2010-READ-HITLOG.
001800*---------------------------------------------------------------*
001810     READ HITLOG-FILE
001820         AT END MOVE 'Y' TO HITLOG-EOF-SW
001830                MOVE 'N' TO VALID-RECORD-SW.
001840     IF  VALID-RECORD
001850         IF  FIRST-RECORD
001860             MOVE 'N' TO FIRST-RECORD-SW
001870             IF  HHC-FIRST-WORD OF HITLOG-HDR-CHECK
001880                     = WS-HITLOG-HEADER-LIT(1:9)
001890                 PERFORM 2010-READ-HITLOG
001900             ELSE
001910                 PERFORM 2030-PARSE-HITLOG-RECORD
001920             END-IF
001930         ELSE
001940             PERFORM 2030-PARSE-HITLOG-RECORD
001950         END-IF
001960     END-IF.
001970*---------------------------------------------------------------*
001980 2020-EDIT-HITLOG-RECORD.
001990*---------------------------------------------------------------*
002000     IF  WHL-USER-ID = SPACE
002010         PERFORM 2010-READ-HITLOG
002020     ELSE
002030         PERFORM 2100-VALIDATE-TIMESTAMP
002040         IF  NOT VALID-RECORD
002050             PERFORM 2010-READ-HITLOG
002060         ELSE
002070             PERFORM 2200-CHECK-URL-FILTER
002080             IF  NOT ARTICLE-URL AND NOT REGISTER-URL
002090                 PERFORM 2010-READ-HITLOG
002100             ELSE
002110                 ADD  1 TO WS-SEQ-COUNTER
002120                 MOVE WHL-USER-ID       TO SR-USER-ID
002130                 MOVE WHL-TIMESTAMP     TO SR-TIMESTAMP
002140                 MOVE WS-SEQ-COUNTER    TO SR-SEQ-NO
002150                 MOVE WHL-PAGE-NAME     TO SR-PAGE-NAME
002160                 MOVE WHL-PAGE-URL      TO SR-PAGE-URL
002170                 RELEASE SORT-RECORD
002180                 PERFORM 2010-READ-HITLOG
002190             END-IF
002200         END-IF
002210     END-IF.
002220*---------------------------------------------------------------*
002230* UNSTRING THE RAW LINE AND TRIM EACH OF THE THREE FREE-FORM
002240* FIELDS (R1).  TIMESTAMP IS FIXED-SHAPE AND NEEDS NO TRIM.
002250*---------------------------------------------------------------*
002260 2030-PARSE-HITLOG-RECORD.
002270*---------------------------------------------------------------*
002280     MOVE SPACE TO WS-HITLOG-FIELDS.
002290     UNSTRING HLI-TEXT DELIMITED BY ','
002300         INTO WHL-PAGE-NAME
002310              WHL-PAGE-URL
002320              WHL-USER-ID
002330              WHL-TIMESTAMP.
002340     MOVE WHL-PAGE-NAME TO WS-TRIM-BUFFER(1:80).
002350     PERFORM 9500-TRIM-LEADING-SPACE.
002360     MOVE WS-TRIM-BUFFER TO WHL-PAGE-NAME.
002370*
002380     MOVE WHL-PAGE-URL TO WS-TRIM-BUFFER.
002390     PERFORM 9500-TRIM-LEADING-SPACE.
002400     MOVE WS-TRIM-BUFFER TO WHL-PAGE-URL.
002410*
002420     MOVE SPACE TO WS-TRIM-BUFFER.
002430     MOVE WHL-USER-ID TO WS-TRIM-BUFFER(1:10).
002440     PERFORM 9500-TRIM-LEADING-SPACE.
002450     MOVE WS-TRIM-BUFFER(1:10) TO WHL-USER-ID.
002460*---------------------------------------------------------------*
002470* R2 - TIMESTAMP MUST BE YYYY-MM-DD HH:MM:SS.  THE REDEFINES IN
002480* ARTFLD LETS US TEST EACH PIECE WITH A CLASS CONDITION INSTEAD
002490* OF UNSTRINGING THE STRING A SECOND TIME.
002500*---------------------------------------------------------------*
002510 2100-VALIDATE-TIMESTAMP.
002520*---------------------------------------------------------------*
002530     MOVE 'Y' TO VALID-RECORD-SW.
002540     IF  WHL-TIMESTAMP = SPACE
002550         MOVE 'N' TO VALID-RECORD-SW
002560     ELSE
002570         IF  WTX-YEAR   OF WHL-TIMESTAMP-X NOT NUMERIC
002580          OR WTX-MONTH  OF WHL-TIMESTAMP-X NOT NUMERIC
002590          OR WTX-DAY    OF WHL-TIMESTAMP-X NOT NUMERIC
002600          OR WTX-HOUR   OF WHL-TIMESTAMP-X NOT NUMERIC
002610          OR WTX-MINUTE OF WHL-TIMESTAMP-X NOT NUMERIC
002620          OR WTX-SECOND OF WHL-TIMESTAMP-X NOT NUMERIC
002630          OR WTX-DASH-1 OF WHL-TIMESTAMP-X NOT = '-'
002640          OR WTX-DASH-2 OF WHL-TIMESTAMP-X NOT = '-'
002650          OR WTX-SPACER OF WHL-TIMESTAMP-X NOT = SPACE
002660          OR WTX-COLON-1 OF WHL-TIMESTAMP-X NOT = ':'
002670          OR WTX-COLON-2 OF WHL-TIMESTAMP-X NOT = ':'
002680             MOVE 'N' TO VALID-RECORD-SW
002690         END-IF
002700     END-IF.
002710*---------------------------------------------------------------*
002720* R3 - KEEP /ARTICLES/... AND EXACTLY /REGISTER, CASE-SENSITIVE.
002730*---------------------------------------------------------------*
002740 2200-CHECK-URL-FILTER.
002750*---------------------------------------------------------------*
002760     MOVE 'N' TO ARTICLE-URL-SW.
002770     MOVE 'N' TO REGISTER-URL-SW.
002780     IF  WUP-ARTICLE-TAG OF WHL-URL-PREFIX = '/articles/'
002790         MOVE 'Y' TO ARTICLE-URL-SW
002800     ELSE
002810         IF  WHL-PAGE-URL = '/register'
002820             MOVE 'Y' TO REGISTER-URL-SW
002830         END-IF
002840     END-IF.
002850*---------------------------------------------------------------*
002860* OUTPUT PROCEDURE - INFLUENCE-RANKER
002870* PROCESSES THE NORMALIZED STREAM IN USER/TIMESTAMP ORDER.
002880*---------------------------------------------------------------*
002890 3000-ACCUMULATE-INFLUENCE SECTION.
002900*---------------------------------------------------------------*
002910     PERFORM 3010-RETURN-SORTED-RECORD.
002920     PERFORM 3100-PROCESS-SORTED-RECORD
002930         UNTIL SORT-EOF.
002940     IF  JRN-COUNT NOT = ZERO
002950         MOVE ZERO TO JRN-COUNT
002960     END-IF.
002970 3000-DUMMY     SECTION.
002980*---------------------------------------------------------------*
002990 3010-RETURN-SORTED-RECORD.
003000*---------------------------------------------------------------*
003010     RETURN SORT-FILE
003020         AT END MOVE 'Y' TO SORT-EOF-SW.
003030*---------------------------------------------------------------*
003040* R7/R8 - A CHANGE OF USER ABANDONS WHATEVER WAS LEFT SITTING IN
003050* THE SEEN-IN-JOURNEY SET; NO CREDIT SURVIVES A USER BREAK.
003060*---------------------------------------------------------------*
003070 3100-PROCESS-SORTED-RECORD.
003080*---------------------------------------------------------------*
003090     IF  SR-USER-ID NOT = WS-PREV-USER-ID
003100         MOVE ZERO        TO JRN-COUNT
003110         MOVE SR-USER-ID  TO WS-PREV-USER-ID
003120     END-IF.
003130     PERFORM 3200-CHECK-EVENT-URL.
003140     IF  ARTICLE-URL
003150         PERFORM 3210-FIND-OR-ADD-ARTICLE
003160         PERFORM 3220-ADD-TO-JOURNEY
003170     ELSE
003180         IF  REGISTER-URL
003190             PERFORM 3300-COMMIT-JOURNEY
003200         END-IF
003210     END-IF.
003220     PERFORM 3010-RETURN-SORTED-RECORD.
003230*---------------------------------------------------------------*
003240 3200-CHECK-EVENT-URL.
003250*---------------------------------------------------------------*
003260     MOVE 'N' TO ARTICLE-URL-SW.
003270     MOVE 'N' TO REGISTER-URL-SW.
003280     IF  SR-PAGE-URL(1:10) = '/articles/'
003290         MOVE 'Y' TO ARTICLE-URL-SW
003300     ELSE
003310         IF  SR-PAGE-URL = '/register'
003320             MOVE 'Y' TO REGISTER-URL-SW
003330         END-IF
003340     END-IF.
003350*---------------------------------------------------------------*
003360* R9 - FIRST-SEEN-WINS NAMING.  THE GLOBAL ARTICLE-TABLE HOLDS
003370* ONE ENTRY PER DISTINCT URL EVER RELEASED, ACROSS ALL USERS.
003380*---------------------------------------------------------------*
003390 3210-FIND-OR-ADD-ARTICLE.
003400*---------------------------------------------------------------*
003410     MOVE 'N' TO ENTRY-FOUND-SW.
003420     IF  ART-TABLE-SIZE NOT = ZERO
003430         SET ART-INDEX TO 1
003440         SEARCH ART-TABLE-ENTRY
003450             AT END
003460                 CONTINUE
003470             WHEN ART-URL(ART-INDEX) = SR-PAGE-URL
003480                 MOVE 'Y' TO ENTRY-FOUND-SW
003490         END-SEARCH
003500     END-IF.
003510     IF  NOT ENTRY-FOUND
003520         ADD  1 TO ART-TABLE-SIZE
003530         SET ART-INDEX TO ART-TABLE-SIZE
003540         MOVE SR-PAGE-URL  TO ART-URL(ART-INDEX)
003550         MOVE SR-PAGE-NAME TO ART-NAME(ART-INDEX)
003560         MOVE ZERO         TO ART-TOTAL(ART-INDEX)
003570     END-IF.
003580     SET WS-ARTICLE-INDEX TO ART-INDEX.
003590*---------------------------------------------------------------*
003600* R5 - AT MOST ONE CREDIT ELIGIBILITY PER ARTICLE PER JOURNEY.
003610* THE JOURNEY-TABLE HOLDS ARTICLE-TABLE INDEXES, NOT URLS, SO
003620* THE MEMBERSHIP TEST BELOW NEVER RE-COMPARES THE URL STRING.
003630*---------------------------------------------------------------*
003640 3220-ADD-TO-JOURNEY.
003650*---------------------------------------------------------------*
003660     MOVE 'N' TO ENTRY-FOUND-SW.
003670     IF  JRN-COUNT NOT = ZERO
003680         SET JRN-INDEX TO 1
003690         SEARCH JRN-ENTRY
003700             AT END
003710                 CONTINUE
003720             WHEN JRN-ART-INDEX(JRN-INDEX) = WS-ARTICLE-INDEX
003730                 MOVE 'Y' TO ENTRY-FOUND-SW
003740         END-SEARCH
003750     END-IF.
003760     IF  NOT ENTRY-FOUND
003770         ADD  1 TO JRN-COUNT
003780         SET JRN-INDEX TO JRN-COUNT
003790         MOVE WS-ARTICLE-INDEX TO JRN-ART-INDEX(JRN-INDEX)
003800     END-IF.
003810*---------------------------------------------------------------*
003820* R6 - COMMIT ONE CREDIT TO EVERY ARTICLE CURRENTLY IN THE SEEN
003830* SET, THEN CLEAR IT (R7 - A NEW JOURNEY STARTS RIGHT AWAY).
003840*---------------------------------------------------------------*
003850 3300-COMMIT-JOURNEY.
003860*---------------------------------------------------------------*
003870     IF  JRN-COUNT NOT = ZERO
003880         SET JRN-INDEX TO 1
003890         PERFORM 3310-CREDIT-ONE-JOURNEY-ENTRY
003900             VARYING JRN-INDEX FROM 1 BY 1
003910             UNTIL JRN-INDEX > JRN-COUNT
003920     END-IF.
003930     MOVE ZERO TO JRN-COUNT.
003940*---------------------------------------------------------------*
003950 3310-CREDIT-ONE-JOURNEY-ENTRY.
003960*---------------------------------------------------------------*
003970     SET ART-INDEX TO JRN-ART-INDEX(JRN-INDEX).
003980     ADD  1 TO ART-TOTAL(ART-INDEX).
003990*---------------------------------------------------------------*
004000* RANKING-WRITER - R11/R12/R13.  A SECOND SORT CARRIES THE
004010* GLOBAL ACCUMULATOR INTO TOTAL-DESCENDING / URL-ASCENDING
004020* ORDER; THE ARTICLE-TABLE SCAN IS THE INPUT PROCEDURE, THE
004030* CSV WRITE IS THE OUTPUT PROCEDURE.
004040*---------------------------------------------------------------*
004050 4000-WRITE-RANKING.
004060*---------------------------------------------------------------*
004070     SORT RANK-FILE
004080         ON DESCENDING KEY RK-TOTAL
004090            ASCENDING  KEY RK-URL
004100         INPUT PROCEDURE IS 4100-RELEASE-QUALIFYING-ARTICLES
004110         OUTPUT PROCEDURE IS 4200-WRITE-RANKING-FILE.
004120*---------------------------------------------------------------*
004130 4100-RELEASE-QUALIFYING-ARTICLES SECTION.
004140*---------------------------------------------------------------*
004150     IF  ART-TABLE-SIZE NOT = ZERO
004160         SET ART-INDEX TO 1
004170         PERFORM 4110-RELEASE-ONE-ARTICLE
004180             VARYING ART-INDEX FROM 1 BY 1
004190             UNTIL ART-INDEX > ART-TABLE-SIZE
004200     END-IF.
004210 4100-DUMMY     SECTION.
004220*---------------------------------------------------------------*
004230 4110-RELEASE-ONE-ARTICLE.
004240*---------------------------------------------------------------*
004250     IF  ART-TOTAL(ART-INDEX) > ZERO
004260         MOVE ART-TOTAL(ART-INDEX) TO RK-TOTAL
004270         MOVE ART-URL(ART-INDEX)   TO RK-URL
004280         MOVE ART-NAME(ART-INDEX)  TO RK-NAME
004290         RELEASE RANK-RECORD
004300     END-IF.
004310*---------------------------------------------------------------*
004320 4200-WRITE-RANKING-FILE SECTION.
004330*---------------------------------------------------------------*
004340     MOVE WS-RANKING-HEADER-LIT TO RRO-TEXT.
004350     WRITE RANKING-RECORD-OUT.
004360     PERFORM 4210-RETURN-RANKED-RECORD.
004370     PERFORM 4220-WRITE-RANKED-RECORD
004380         UNTIL RANK-EOF.
004390 4200-DUMMY     SECTION.
004400*---------------------------------------------------------------*
004410 4210-RETURN-RANKED-RECORD.
004420*---------------------------------------------------------------*
004430     RETURN RANK-FILE
004440         AT END MOVE 'Y' TO RANK-EOF-SW.
004450*---------------------------------------------------------------*
004460 4220-WRITE-RANKED-RECORD.
004470*---------------------------------------------------------------*
004480     IF  NOT RANK-EOF
004490         MOVE RK-NAME       TO WRE-NAME
004500         MOVE RK-URL        TO WRE-URL
004510         MOVE RK-TOTAL      TO WRE-TOTAL-EDIT
004520         PERFORM 9700-BUILD-RANKING-CSV-LINE
004530         WRITE RANKING-RECORD-OUT
004540         ADD  1 TO WS-ROWS-WRITTEN
004550         IF  WS-CONSOLE-COUNT < 10
004560             ADD 1 TO WS-CONSOLE-COUNT
004570             PERFORM 5100-DISPLAY-ONE-ARTICLE
004580         END-IF
004590         IF  FULL-LISTING-REQUESTED AND WS-CONSOLE-COUNT >= 10
004600             PERFORM 5100-DISPLAY-ONE-ARTICLE
004610         END-IF
004620         PERFORM 4210-RETURN-RANKED-RECORD
004630     END-IF.
004640*---------------------------------------------------------------*
004650* DRIVER - END-OF-JOB OPERATOR SUMMARY MESSAGE.
004660*---------------------------------------------------------------*
004670 5000-DISPLAY-RUN-SUMMARY.
004680*---------------------------------------------------------------*
004690     IF  WS-ROWS-WRITTEN = ZERO
004700         DISPLAY 'NO INFLUENTIAL ARTICLES FOUND.'
004710     ELSE
004720         MOVE WS-ROWS-WRITTEN TO WS-ROWS-WRITTEN-EDIT
004730         MOVE SPACE TO WS-CONSOLE-LINE
004740         STRING 'WROTE ' DELIMITED BY SIZE
004750                WS-ROWS-WRITTEN-EDIT DELIMITED BY SIZE
004760                ' ROWS TO RANKING OUTPUT FILE' DELIMITED BY SIZE
004770             INTO WS-CONSOLE-LINE
004780         DISPLAY WS-CONSOLE-LINE
004790     END-IF.
004800*---------------------------------------------------------------*
004810* EACH RANKED RECORD IS ECHOED HERE AS IT IS WRITTEN, SO THE
004820* FIRST 10 WRITES (AND, UNDER UPSI-0, EVERY WRITE) DOUBLE AS THE
004830* TOP-10 CONVENIENCE LISTING WITHOUT A SEPARATE PASS OVER THE
004840* OUTPUT FILE.
004850*---------------------------------------------------------------*
004860 5100-DISPLAY-ONE-ARTICLE.
004870*---------------------------------------------------------------*
004880     MOVE SPACE TO WS-CONSOLE-LINE.
004890     STRING RK-NAME(1:WS-NAME-LEN) DELIMITED BY SIZE
004900            ' '       DELIMITED BY SIZE
004910            RK-URL(1:WS-URL-LEN)   DELIMITED BY SIZE
004920            ' '       DELIMITED BY SIZE
004930            WRE-TOTAL-EDIT DELIMITED BY SIZE
004940         INTO WS-CONSOLE-LINE.
004950     DISPLAY WS-CONSOLE-LINE.
004960*---------------------------------------------------------------*
004970* MANUAL LEADING-SPACE TRIM.  COUNTS THE SPACES AHEAD OF THE
004980* FIRST NON-SPACE CHARACTER AND REBUILDS THE FIELD LEFT-JUSTIFIED
004990* IN WS-TRIM-BUFFER.  NO FUNCTION TRIM IS USED.
005000*---------------------------------------------------------------*
005010 9500-TRIM-LEADING-SPACE.
005020*---------------------------------------------------------------*
005030     MOVE ZERO TO WS-LEAD-COUNT.
005040     INSPECT WS-TRIM-BUFFER
005050         TALLYING WS-LEAD-COUNT FOR LEADING SPACE.
005060     IF  WS-LEAD-COUNT > ZERO
005070         MOVE WS-TRIM-BUFFER(WS-LEAD-COUNT + 1:) TO WS-TRIM-BUFFER
005080     END-IF.
005090*---------------------------------------------------------------*
005100* MANUAL TRAILING-LENGTH SCAN.  CALLER MOVES A FIELD INTO
005110* WS-TRIM-BUFFER AND SETS WS-SCAN-LEN TO ITS FULL WIDTH FIRST;
005120* ON RETURN WS-SCAN-LEN HOLDS THE SIGNIFICANT (NON-TRAILING-
005130* SPACE) LENGTH, USED TO STRIP THE FILLER PADDING THAT WOULD
005140* OTHERWISE LAND INSIDE A CSV FIELD (PAGE-NAME MAY CARRY
005150* EMBEDDED SPACES, SO THE CSV BUILD CANNOT DELIMIT ON SPACE).
005160* KEPT AS TWO PARAGRAPHS SO THE SCAN LOOP IS A PERFORM OF A
005170* PARAGRAPH, NOT AN IN-LINE PERFORM.
005180*---------------------------------------------------------------*
005190 9600-MEASURE-SCAN-FIELD.
005200*---------------------------------------------------------------*
005210     PERFORM 9610-SCAN-TRAILING-SPACE
005220         UNTIL WS-SCAN-LEN = ZERO
005230         OR WS-TRIM-BUFFER(WS-SCAN-LEN:1) NOT = SPACE.
005240*---------------------------------------------------------------*
005250 9610-SCAN-TRAILING-SPACE.
005260*---------------------------------------------------------------*
005270     SUBTRACT 1 FROM WS-SCAN-LEN.
005280*---------------------------------------------------------------*
005290 9700-BUILD-RANKING-CSV-LINE.
005300*---------------------------------------------------------------*
005310     MOVE WRE-NAME TO WS-TRIM-BUFFER.
005320     MOVE 80 TO WS-SCAN-LEN.
005330     PERFORM 9600-MEASURE-SCAN-FIELD.
005340     MOVE WS-SCAN-LEN TO WS-NAME-LEN.
005350*
005360     MOVE WRE-URL TO WS-TRIM-BUFFER.
005370     MOVE 90 TO WS-SCAN-LEN.
005380     PERFORM 9600-MEASURE-SCAN-FIELD.
005390     MOVE WS-SCAN-LEN TO WS-URL-LEN.
005400*
005410     MOVE ZERO TO WS-LEAD-COUNT.
005420     INSPECT WRE-TOTAL-EDIT
005430         TALLYING WS-LEAD-COUNT FOR LEADING SPACE.
005440     ADD  1 TO WS-LEAD-COUNT GIVING WS-TOTAL-START.
005450     MOVE SPACE TO RRO-TEXT.
005460     STRING WRE-NAME(1:WS-NAME-LEN) DELIMITED BY SIZE
005470            ','                     DELIMITED BY SIZE
005480            WRE-URL(1:WS-URL-LEN)   DELIMITED BY SIZE
005490            ','                     DELIMITED BY SIZE
005500            WRE-TOTAL-EDIT(WS-TOTAL-START:) DELIMITED BY SIZE
005510         INTO RRO-TEXT.
005520*---------------------------------------------------------------*
005530 9900-CLOSE-FILES.
005540*---------------------------------------------------------------*
005550     CLOSE HITLOG-FILE
005560           RANKING-FILE.
