000010*****************************************************************
000020* COPYLIB-ARTWRK
000030* WORKING TABLES FOR ARTRANK - THE GLOBAL ARTICLE ACCUMULATOR
000040* AND THE PER-USER "SEEN-IN-JOURNEY" SET.
000050*
000060* MAINTENENCE LOG
000070* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000080* --------- ------------  ---------------------------------------
000090* 03/14/88 R HUNSAKER      CREATED FOR ARTICLE RANKING JOB
000100* 06/02/90 R HUNSAKER      RAISED ARTICLE-TABLE TO 2000 ENTRIES
000110* 02/09/99 T MCAFEE        Y2K REVIEW - NO DATE FIELDS, NO CHANGE
000120* 03/21/06 D PELLETIER     Y2K FOLLOW-UP AUDIT - CONFIRMED NO
000130*                          CHANGE STILL REQUIRED
000140*****************************************************************
000150*
000160*---------------------------------------------------------------*
000170* GLOBAL ARTICLE ACCUMULATOR.  ONE ENTRY PER DISTINCT ARTICLE
000180* URL EVER SEEN IN THE RUN.  ART-TABLE-SIZE IS THE ODO OBJECT
000190* AND MUST BE MAINTAINED BEFORE THE TABLE IS REFERENCED.
000200*---------------------------------------------------------------*
000210 01  ART-TABLE-SIZE                   PIC S9(04) COMP VALUE ZERO.
000220*
000230 01  ARTICLE-TABLE.
000240     05  ART-TABLE-ENTRY OCCURS 1 TO 2000 TIMES
000250             DEPENDING ON ART-TABLE-SIZE
000260             INDEXED BY ART-INDEX.
000270         10  ART-URL                  PIC X(090).
000280         10  ART-NAME                 PIC X(080).
000290         10  ART-TOTAL                PIC 9(007) COMP.
000300*---------------------------------------------------------------*
000310* PER-USER SEEN-IN-JOURNEY SET.  HOLDS THE ARTICLE-TABLE INDEX
000320* OF EACH DISTINCT ARTICLE VIEWED SINCE THE JOURNEY OPENED (OR
000330* SINCE THE LAST /REGISTER COMMIT).  CLEARED ON COMMIT AND ON
000340* EVERY USER BREAK.
000350*---------------------------------------------------------------*
000360 01  JRN-COUNT                        PIC S9(04) COMP VALUE ZERO.
000370*
000380 01  JOURNEY-TABLE.
000390     05  JRN-ENTRY OCCURS 1 TO 500 TIMES
000400             DEPENDING ON JRN-COUNT
000410             INDEXED BY JRN-INDEX.
000420         10  JRN-ART-INDEX             PIC S9(04) COMP.
