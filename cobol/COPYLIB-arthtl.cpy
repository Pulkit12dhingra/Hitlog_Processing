000010*****************************************************************
000020* COPYLIB-ARTHTL
000030* RAW FILE-SECTION RECORD FOR THE DAILY ARTICLE HITLOG.  ONE
000040* LINE PER PAGE VIEW, COMMA-DELIMITED, HEADER LINE FIRST.  THE
000050* FIELDS ARE UNSTRUNG INTO WS-HITLOG-FIELDS (COPYLIB-ARTFLD) BY
000060* 2030-PARSE-HITLOG-RECORD.
000070*
000080* MAINTENENCE LOG
000090* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000100* --------- ------------  ---------------------------------------
000110* 03/14/88 R HUNSAKER      CREATED FOR ARTICLE RANKING JOB
000120* 09/02/91 R HUNSAKER      ADDED HEADER-SKIP REDEFINES
000130* 03/21/06 D PELLETIER     Y2K FOLLOW-UP AUDIT - RECORD CARRIES NO
000140*                          DATE FIELDS OF ITS OWN, NO CHANGE MADE
000150*****************************************************************
000160*
000170 01  HITLOG-RECORD-IN.
000180     05  HLI-TEXT                    PIC X(210).
000190     05  FILLER                       PIC X(040).
000200*---------------------------------------------------------------*
000210* REDEFINITION USED SOLELY TO SPOT AND SKIP THE CSV HEADER LINE
000220* (page_name,page_url,user_id,timestamp) WITHOUT A SEPARATE
000230* FIRST-RECORD SWITCH.
000240*---------------------------------------------------------------*
000250 01  HITLOG-HDR-CHECK REDEFINES HITLOG-RECORD-IN.
000260     05  HHC-FIRST-WORD               PIC X(009).
000270     05  FILLER                       PIC X(241).
