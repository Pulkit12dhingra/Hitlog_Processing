000010*****************************************************************
000020* COPYLIB-ARTFLD
000030* WORKING-STORAGE FIELDS AS THEY EXIST ONCE TRIMMED AND
000040* UNSTRUNG FROM HLI-TEXT.  COPIED INTO WORKING-STORAGE.
000050*
000060* MAINTENENCE LOG
000070* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000080* --------- ------------  ---------------------------------------
000090* 03/14/88 R HUNSAKER      CREATED FOR ARTICLE RANKING JOB
000100* 09/02/91 R HUNSAKER      ADDED TIMESTAMP-SHAPE REDEFINES
000110* 03/21/06 D PELLETIER     Y2K FOLLOW-UP AUDIT - WTX-YEAR IS A
000120*                          FOUR-DIGIT FIELD, NO CHANGE MADE
000130*****************************************************************
000140*
000150*---------------------------------------------------------------*
000160* PAGE-NAME MAY CARRY EMBEDDED SPACES; ONLY THE OUTER COMMAS
000170* DELIMIT THE THREE FIELDS THAT FOLLOW IT.
000180*---------------------------------------------------------------*
000190 01  WS-HITLOG-FIELDS.
000200     05  WHL-PAGE-NAME                PIC X(080).
000210     05  WHL-PAGE-URL                 PIC X(090).
000220     05  WHL-USER-ID                  PIC X(010).
000230     05  WHL-TIMESTAMP                PIC X(019).
000240     05  FILLER                       PIC X(001).
000250*---------------------------------------------------------------*
000260* REDEFINITION OF THE URL USED ONLY TO TEST THE /ARTICLES/
000270* PREFIX (R3) WITHOUT A REFERENCE-MODIFIED SUBSTRING EVERYWHERE
000280* IT IS NEEDED.
000290*---------------------------------------------------------------*
000300 01  WHL-URL-PREFIX REDEFINES WHL-PAGE-URL.
000310     05  WUP-ARTICLE-TAG              PIC X(010).
000320     05  FILLER                       PIC X(080).
000330*---------------------------------------------------------------*
000340* REDEFINITION OF THE TIMESTAMP USED TO VALIDATE THE
000350* YYYY-MM-DD HH:MM:SS SHAPE (R2).  THE SORT KEY USES
000360* WHL-TIMESTAMP ITSELF - THE SOURCE STRINGS ALREADY ORDER
000370* CHRONOLOGICALLY, NO CONVERSION IS NEEDED.
000380*---------------------------------------------------------------*
000390 01  WHL-TIMESTAMP-X REDEFINES WHL-TIMESTAMP.
000400     05  WTX-YEAR                     PIC 9(004).
000410     05  WTX-DASH-1                   PIC X(001).
000420     05  WTX-MONTH                    PIC 9(002).
000430     05  WTX-DASH-2                   PIC X(001).
000440     05  WTX-DAY                      PIC 9(002).
000450     05  WTX-SPACER                   PIC X(001).
000460     05  WTX-HOUR                     PIC 9(002).
000470     05  WTX-COLON-1                  PIC X(001).
000480     05  WTX-MINUTE                   PIC 9(002).
000490     05  WTX-COLON-2                  PIC X(001).
000500     05  WTX-SECOND                   PIC 9(002).
